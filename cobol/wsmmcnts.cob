000100********************************************
000200*  Working Storage - Batch Driver Run      *
000300*  Counters, For The EOJ Totals Line.      *
000400********************************************
000500* 05/01/26 VBC - CREATED.
000600*
000700     03  MM-RECS-READ          PIC 9(7) COMP.
000800     03  MM-RECS-WRITTEN       PIC 9(7) COMP.
000900     03  MM-RECS-REJECTED      PIC 9(7) COMP.
001000     03  FILLER                PIC X(06).
001100*
