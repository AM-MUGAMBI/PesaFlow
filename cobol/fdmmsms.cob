000100********************************************
000200*  FD For The M-Pesa Raw SMS Notification  *
000300*  Input File. One Message Per Line.       *
000400********************************************
000500* File made up of raw notification text as received from the
000600* telco gateway dump - one message per line, CR/LF stripped.
000700*
000800* 05/01/26 VBC - CREATED.
000900*
001000 FD  MM-SMS-FILE.
001100*
001200 01  MM-SMS-RECORD.
001300     03  MM-SMS-TEXT           PIC X(160).
001400*
