000100 IDENTIFICATION           DIVISION.
000200*===============================
000300*
000400 PROGRAM-ID.       MM000.
000500 AUTHOR.           V B COEN.
000600 INSTALLATION.     APPLEWOOD COMPUTERS - AGENCY REMITTANCE UNIT.
000700 DATE-WRITTEN.     05/01/86.
000800 DATE-COMPILED.
000900 SECURITY.         COPYRIGHT (C) 1986-2026 AND LATER,
001000*                  VINCENT BRYAN COEN.  DISTRIBUTED UNDER THE
001100*                  GNU GENERAL PUBLIC LICENSE.  SEE THE FILE
001200*                  COPYING FOR DETAILS.
001300*
001400******************************************************************
001500*                                                                *
001600*           MOBILE MONEY - NOTIFICATION BATCH DRIVER             *
001700*                                                                *
001800******************************************************************
001900*
002000*    Remarks.        Reads the raw SMS notification file one line
002100*                    at a time, calls MM010 to crack each line
002200*                    into a structured entry, stores the result
002300*                    in a working-storage table and writes the
002400*                    formatted line to the transactions file
002500*                    (MM900-FORMAT does the formatting, so the
002600*                    transactions file and the listing below can
002700*                    never show a different layout for the same
002800*                    record).  At end of file calls MM900 to roll
002900*                    up the totals and the party/hour tables, then
003000*                    prints the ALL TRANSACTIONS listing and the
003100*                    TRANSACTION SUMMARY report.
003200*
003300*    Called Modules. MM010 (Message Parser).
003400*                    MM900 (Transaction Aggregator).
003500*                    MM900-FORMAT (entry point of MM900 - line
003600*                    formatter, shared with the listing below).
003700*
003800*    Files Used.     MM-SMS-FILE   - input,  raw notifications.
003900*                    MM-TRAN-FILE  - output, structured lines.
004000*                    MM-RPT-FILE   - output, listing + summary.
004100*
004200*    Error Messages Used.
004300*                    File-status driven - see ZZ040-EVALUATE-
004400*                    MESSAGE.  Any open other than "00" aborts
004500*                    the run with RETURN-CODE set non-zero.
004600*
004700* Changes:
004800* 05/01/86 VBC - 1.00  Created for the Nairobi agency pilot - one
004900*                      input file, one output file, no summary.
005000* 02/03/87 VBC -    01 Summary report added per agency request
005100*                      AR-0018 (income/expense totals only).
005200* 19/07/88 VBC -    02 Party and hour breakdowns added - ticket
005300*                      AR-0055, same request that added withdrawal
005400*                      and deposit handling to MM010.
005500* 23/01/90 VBC -    03 Transaction store raised from 250 to 999
005600*                      entries - Mombasa branch was truncating
005700*                      entries on the busiest end-of-month runs.
005800* 11/09/91 RJT -    04 ALL TRANSACTIONS listing added ahead of
005900*                      the summary - audit wanted the detail kept
006000*                      with the totals, not a separate run.
006100* 30/04/93 VBC -    05 Parse failures now logged to the console
006200*                      as well as the rejected count - audit asked
006300*                      for a reason code per dropped line.
006400* 08/12/95 VBC -    06 Line formatting moved out to MM900-FORMAT
006500*                      so the transactions file and the listing
006600*                      cannot drift apart - was two copies of the
006700*                      same STRING logic before this.
006800* 17/06/98 SMH -   Y2K Reviewed for year-2000 compliance.  Run
006900*                      date is for the console banner only, not
007000*                      used in any comparison or arithmetic.  No
007100*                      changes required, logged per audit memo.
007200* 14/02/99 SMH -    07 Confirmed Y2K sign-off filed with audit.
007300* 09/05/04 VBC -    08 Reworked to use this shop's WSMMTRAN.COB /
007400*                      WSMMAGG.COB layouts instead of local
007500*                      working storage copied from MM010.
007600* 22/01/26 VBC -    09 Party/hour table COPY's repointed at the
007700*                      new WSMMPTY.COB / WSMMHR.COB after the
007800*                      WSMMAGG.COB split - see that copybook.
007900*
008300 ENVIRONMENT              DIVISION.
008400*===============================
008500*
008600 COPY "envdiv.cob".
008700 INPUT-OUTPUT             SECTION.
008800 FILE-CONTROL.
008900 COPY "selmmsms.cob".
009000 COPY "selmmtran.cob".
009100 COPY "selmmrpt.cob".
009200*
009300 DATA                     DIVISION.
009400*===============================
009500*
009600 FILE SECTION.
009700*
009800 COPY "fdmmsms.cob".
009900 COPY "fdmmtran.cob".
010000 COPY "fdmmrpt.cob".
010100*
010200 WORKING-STORAGE SECTION.
010300*-----------------------
010400 77  PROG-NAME            PIC X(17) VALUE "MM000 (1.0.09)".
010450 77  COB-CRT-STATUS       PIC X(04).
010500*
010600* File status / abort-message work area - first REDEFINES of
010700* the module breaks the two-byte status back out for display.
010800*
010900 01  WS-FILE-STATUSES.
011000     03  MM-SMS-STATUS        PIC X(02).
011100         88  MM-SMS-OK            VALUE "00".
011200         88  MM-SMS-AT-EOF        VALUE "10".
011300     03  MM-TRAN-FILE-STATUS  PIC X(02).
011400         88  MM-TRAN-FILE-OK      VALUE "00".
011500     03  MM-RPT-FILE-STATUS   PIC X(02).
011600         88  MM-RPT-FILE-OK       VALUE "00".
011700     03  FILLER               PIC X(04).
011800*
011900 01  WS-BAD-STATUS            PIC X(02).
012000 01  WS-BAD-STATUS-R          REDEFINES WS-BAD-STATUS.
012100     03  WS-BAD-STATUS-1      PIC X.
012200     03  WS-BAD-STATUS-2      PIC X.
012300 01  WS-EVAL-MSG              PIC X(36) VALUE SPACES.
012400*
012500 01  WS-SMS-EOF-SW            PIC X     VALUE "N".
012600     88  WS-SMS-AT-END            VALUE "Y".
012700     88  WS-SMS-NOT-AT-END         VALUE "N".
012800*
012900 01  WS-VALID-SW              PIC X.
013000     88  WS-MESSAGE-VALID         VALUE "Y".
013100     88  WS-MESSAGE-REJECTED      VALUE "N".
013200*
013300 01  WS-TERM-CODE             PIC 9     COMP.
013400*
013500 01  WS-RUN-COUNTS.
013600     COPY "wsmmcnts.cob".
013700*
013800* Run date for the console banner only - no comparison or
013900* arithmetic is ever done against it (see Y2K note above).
014000* Second REDEFINES of the module, breaking the 6-digit ACCEPT
014100* FROM DATE value into year/month/day for display.
014200*
014300 01  WS-RUN-DATE-FIELDS.
014400     03  WS-RUN-DATE          PIC 9(06).
014500     03  FILLER               PIC X(04).
014600 01  WS-RUN-DATE-R            REDEFINES WS-RUN-DATE-FIELDS.
014700     03  WS-RUN-YY            PIC 99.
014800     03  WS-RUN-MM            PIC 99.
014900     03  WS-RUN-DD            PIC 99.
015000     03  FILLER               PIC X(04).
015100 01  WS-RUN-DATE-DISPLAY      PIC X(08).
015200*
015300 01  WS-TRAN-STORE.
015400     03  WS-TRAN-ENTRY        OCCURS 999 TIMES
015500                              INDEXED BY WX-IDX.
015600         COPY "wsmmtran.cob".
015700     03  FILLER               PIC X(04).
015800 01  WS-TRAN-COUNT            PIC 9(07) COMP.
015900*
016000 COPY "wsmmagg.cob".
016100*
016200 01  WS-PARTY-STORE.
016300     03  WS-PARTY-ENTRY       OCCURS 200 TIMES
016400                              INDEXED BY WP-IDX.
016500         COPY "wsmmpty.cob".
016600     03  FILLER               PIC X(04).
016700 01  WS-PARTY-COUNT           PIC 9(05) COMP.
016800*
016900 01  WS-HOUR-STORE.
017000     03  WS-HOUR-ENTRY        OCCURS 24  TIMES
017100                              INDEXED BY WH-IDX.
017200         COPY "wsmmhr.cob".
017300     03  FILLER               PIC X(04).
017400 01  WS-HOUR-COUNT            PIC 99    COMP.
017500*
017600 01  WS-FMT-LINE              PIC X(132).
017700*
017800 01  WS-SEQ-NO                PIC 9(05) COMP.
017900 01  WS-SEQ-EDIT              PIC ZZZZ9.
018000*
018100* Report-line numeric edit pictures - one holding area reused
018200* for every figure printed, moved-into and written out field
018300* by field (same "one scratch area" habit as the old payroll
018400* print program this job was built from).
018500*
018600 01  WS-EDIT-FIELDS.
018700     03  WS-EDIT-COUNT        PIC ZZZZZZ9.
018800     03  WS-EDIT-AMOUNT       PIC Z(8)9.99.
018900     03  WS-EDIT-NET          PIC -(8)9.99.
019000     03  WS-EDIT-PTY-COUNT    PIC ZZZZ9.
019100     03  WS-EDIT-HOUR         PIC Z9.
019200     03  FILLER               PIC X(04).
019300*
019400* Trailing-blank trim for the 30-byte party name when it is
019500* written into a report line - same technique MM900 uses on
019600* its own fields, kept local here rather than a fourth CALL
019700* for something this small.  Third REDEFINES of the module -
019800* lets the one char at WS-TRIM-PTR be tested by subscript
019900* instead of reference modification.
020000*
020100 01  WS-TRIM-WORK.
020200     03  WS-TRIM-SOURCE       PIC X(30).
020300     03  WS-TRIM-SOURCE-R     REDEFINES WS-TRIM-SOURCE.
020400         05  WS-TRIM-CHAR     PIC X OCCURS 30 TIMES.
020500     03  WS-TRIM-PTR          PIC 99    COMP.
020600     03  WS-TRIM-LEN          PIC 99    COMP.
020700     03  WS-TRIM-DONE         PIC X.
020800     03  FILLER               PIC X(04).
020900*
021000* Left-trim for the sequence-number edit field on the listing -
021100* same idea as MM900's own WS-LTRIM-WORK, kept local here too.
021200*
021300 01  WS-LTRIM-WORK.
021400     03  WS-LTRIM-SOURCE      PIC X(05).
021500     03  WS-LTRIM-PTR         PIC 99    COMP.
021600     03  WS-LTRIM-START       PIC 99    COMP.
021700     03  WS-LTRIM-DONE        PIC X.
021800     03  FILLER               PIC X(04).
021900*
022000 LINKAGE SECTION.
022100*================
022200*
022300* None - MM000 is the top of the run, nothing calls it.
022400*
022500 PROCEDURE DIVISION.
022600*=====================
022700*
022800 AA000-MAIN                   SECTION.
022900*********************************************
023000 AA000-START.
023100     ACCEPT    WS-RUN-DATE FROM DATE.
023200     PERFORM   ZZ070-BUILD-RUN-DATE THRU ZZ070-EXIT.
023300     DISPLAY   "MM000 - MOBILE MONEY BATCH RUN - "
023400               WS-RUN-DATE-DISPLAY.
023500     PERFORM   AA010-OPEN-FILES THRU AA010-EXIT.
023600     PERFORM   BA000-PROCESS-SMS-FILE THRU BA000-EXIT.
023700     PERFORM   CA000-RUN-AGGREGATOR THRU CA000-EXIT.
023800     PERFORM   DA000-PRINT-LISTING THRU DA000-EXIT.
023900     PERFORM   DA100-PRINT-SUMMARY THRU DA100-EXIT.
024000     PERFORM   AA090-CLOSE-FILES THRU AA090-EXIT.
024100     GOBACK.
024200*
024300 AA000-EXIT.
024400     EXIT      SECTION.
024500*
024600 AA010-OPEN-FILES              SECTION.
024700*********************************************
024800 AA010-START.
024900     OPEN      INPUT  MM-SMS-FILE.
025000     IF        NOT MM-SMS-OK
025100               MOVE MM-SMS-STATUS TO WS-BAD-STATUS
025200               PERFORM ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT
025300               DISPLAY "MM000 - MM-SMS-FILE WILL NOT OPEN - "
025400                       WS-EVAL-MSG
025500               MOVE 1 TO WS-TERM-CODE
025600               MOVE 1 TO RETURN-CODE
025700               GOBACK
025800     END-IF.
025900*
026000     OPEN      OUTPUT MM-TRAN-FILE.
026100     IF        NOT MM-TRAN-FILE-OK
026200               MOVE MM-TRAN-FILE-STATUS TO WS-BAD-STATUS
026300               PERFORM ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT
026400               DISPLAY "MM000 - MM-TRAN-FILE WILL NOT OPEN - "
026500                       WS-EVAL-MSG
026600               CLOSE MM-SMS-FILE
026700               MOVE 2 TO WS-TERM-CODE
026800               MOVE 2 TO RETURN-CODE
026900               GOBACK
027000     END-IF.
027100*
027200     OPEN      OUTPUT MM-RPT-FILE.
027300     IF        NOT MM-RPT-FILE-OK
027400               MOVE MM-RPT-FILE-STATUS TO WS-BAD-STATUS
027500               PERFORM ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT
027600               DISPLAY "MM000 - MM-RPT-FILE WILL NOT OPEN - "
027700                       WS-EVAL-MSG
027800               CLOSE MM-SMS-FILE
027900               CLOSE MM-TRAN-FILE
028000               MOVE 3 TO WS-TERM-CODE
028100               MOVE 3 TO RETURN-CODE
028200               GOBACK
028300     END-IF.
028400*
028500     MOVE      ZERO TO WS-TRAN-COUNT.
028600     MOVE      ZERO TO MM-RECS-READ.
028700     MOVE      ZERO TO MM-RECS-WRITTEN.
028800     MOVE      ZERO TO MM-RECS-REJECTED.
028900*
029000 AA010-EXIT.
029100     EXIT      SECTION.
029200*
029300 AA090-CLOSE-FILES              SECTION.
029400*********************************************
029500 AA090-START.
029600     CLOSE     MM-SMS-FILE.
029700     CLOSE     MM-TRAN-FILE.
029800     CLOSE     MM-RPT-FILE.
029900*
030000 AA090-EXIT.
030100     EXIT      SECTION.
030200*
030300 ZZ040-EVALUATE-MESSAGE         SECTION.
030400*********************************************
030500*
030600* House FILE STATUS translation - kept inline rather than a
030700* COPY'd message table, there being only the one family of
030800* status values this job ever sees on a LINE SEQUENTIAL file.
030900*
031000 ZZ040-START.
031100     EVALUATE  WS-BAD-STATUS
031200         WHEN  "35"
031300               MOVE "FILE NOT FOUND" TO WS-EVAL-MSG
031400         WHEN  "30"
031500               MOVE "PERMANENT I/O ERROR" TO WS-EVAL-MSG
031600         WHEN  "37"
031700               MOVE "DEVICE/FILE INCOMPATIBLE" TO WS-EVAL-MSG
031800         WHEN  OTHER
031900               MOVE "UNKNOWN FILE STATUS" TO WS-EVAL-MSG
032000     END-EVALUATE.
032100*
032200 ZZ040-EXIT.
032300     EXIT      SECTION.
032400*
032500 BA000-PROCESS-SMS-FILE         SECTION.
032600*********************************************
032700*
032800* One read/parse/store/write cycle per notification line, until
032900* the SMS file runs out.  A parse failure does not stop the
033000* run - see MM010's own remarks - it only logs a rejection.
033100*
033200 BA000-START.
033300     READ      MM-SMS-FILE
033400               AT END
033500               SET  WS-SMS-AT-END TO TRUE
033600               GO TO BA000-EXIT
033700     END-READ.
033800*
033900     PERFORM   BA000-ONE-LINE THRU BA000-ONE-LINE-EXIT
034000               UNTIL WS-SMS-AT-END.
034100*
034200 BA000-EXIT.
034300     EXIT      SECTION.
034400*
034500 BA000-ONE-LINE.
034600     ADD       1 TO MM-RECS-READ.
034700     MOVE      "Y" TO WS-VALID-SW.
034800*
034900     IF        WS-TRAN-COUNT < 999
035000               ADD 1 TO WS-TRAN-COUNT
035100               SET  WX-IDX TO WS-TRAN-COUNT
035200               CALL "MM010" USING MM-SMS-TEXT
035300                                  WS-TRAN-ENTRY (WX-IDX)
035400                                  WS-VALID-SW
035500               IF   WS-MESSAGE-REJECTED
035600                    SUBTRACT 1 FROM WS-TRAN-COUNT
035700                    ADD      1 TO MM-RECS-REJECTED
035800                    DISPLAY "MM000 - BLANK MESSAGE REJECTED - "
035900                            "LINE " MM-RECS-READ
036000               ELSE
036100                    PERFORM BA010-WRITE-TRAN-LINE
036200                    ADD      1 TO MM-RECS-WRITTEN
036300                    DISPLAY "Transaction added: "
036400                            MM-TRAN-ID (WX-IDX)
036500               END-IF
036600     ELSE
036700               ADD 1 TO MM-RECS-REJECTED
036800               DISPLAY "MM000 - TRANSACTION STORE FULL (999) - "
036900                       "LINE " MM-RECS-READ " DROPPED"
037000     END-IF.
037100*
037200     READ      MM-SMS-FILE
037300               AT END
037400               SET  WS-SMS-AT-END TO TRUE
037500     END-READ.
037600*
037700 BA000-ONE-LINE-EXIT.
037800     EXIT.
037900*
038000 BA010-WRITE-TRAN-LINE.
038100     CALL      "MM900-FORMAT" USING WS-TRAN-ENTRY (WX-IDX)
038200                                     WS-FMT-LINE.
038300     MOVE      WS-FMT-LINE TO MM-TRAN-OUT-LINE.
038400     WRITE     MM-TRAN-OUT-RECORD.
038500*
038600 CA000-RUN-AGGREGATOR            SECTION.
038700*********************************************
038800 CA000-START.
038900     CALL      "MM900" USING WS-TRAN-STORE
039000                              WS-TRAN-COUNT
039100                              MM-AGGREGATE-TOTALS
039200                              WS-PARTY-STORE
039300                              WS-PARTY-COUNT
039400                              WS-HOUR-STORE
039500                              WS-HOUR-COUNT.
039600*
039700 CA000-EXIT.
039800     EXIT      SECTION.
039900*
040000 DA000-PRINT-LISTING              SECTION.
040100*********************************************
040200*
040300* "=== ALL TRANSACTIONS ===" - one numbered line per stored
040400* record, built by the same MM900-FORMAT entry that built the
040500* transactions file, so the two can never show different text
040600* for the same record.
040700*
040800 DA000-START.
040900     MOVE      SPACES TO MM-RPT-LINE.
041000     MOVE      "=== ALL TRANSACTIONS ===" TO MM-RPT-LINE.
041100     WRITE     MM-RPT-RECORD.
041200*
041300     MOVE      ZERO TO WS-SEQ-NO.
041400     IF        WS-TRAN-COUNT > ZERO
041500               PERFORM DA010-LIST-ONE-TRAN THRU DA010-EXIT
041600                       VARYING WX-IDX FROM 1 BY 1
041700                       UNTIL WX-IDX > WS-TRAN-COUNT
041800     END-IF.
041900*
042000     MOVE      SPACES TO MM-RPT-LINE.
042100     MOVE      ALL "=" TO MM-RPT-LINE (1:40).
042200     WRITE     MM-RPT-RECORD.
042300*
042400 DA000-EXIT.
042500     EXIT      SECTION.
042600*
042700 DA010-LIST-ONE-TRAN.
042800     ADD       1 TO WS-SEQ-NO.
042900     MOVE      WS-SEQ-NO TO WS-SEQ-EDIT.
043000     CALL      "MM900-FORMAT" USING WS-TRAN-ENTRY (WX-IDX)
043100                                     WS-FMT-LINE.
043200     MOVE      WS-SEQ-EDIT TO WS-LTRIM-SOURCE.
043300     PERFORM   ZZ023-LEFT-TRIM THRU ZZ023-EXIT.
043400     IF        WS-LTRIM-START = ZERO
043500               MOVE 1 TO WS-LTRIM-START
043600     END-IF.
043700     MOVE      SPACES TO MM-RPT-LINE.
043800     STRING    WS-LTRIM-SOURCE (WS-LTRIM-START:)
043900                           DELIMITED BY SPACE
044000               ". "        DELIMITED BY SIZE
044100               WS-FMT-LINE DELIMITED BY SIZE
044200               INTO MM-RPT-LINE
044300     END-STRING.
044400     WRITE     MM-RPT-RECORD.
044500*
044600 DA010-EXIT.
044700     EXIT.
044800*
044900 DA100-PRINT-SUMMARY             SECTION.
045000*********************************************
045100*
045200* "=== TRANSACTION SUMMARY ===" - whole-run totals only, no
045300* control breaks or page headings (none are called for - this
045400* job has no ACAS-style Report Writer FD behind MM-RPT-FILE,
045500* just plain WRITEs, same as the listing above).
045600*
045700 DA100-START.
045800     MOVE      SPACES TO MM-RPT-LINE.
045900     MOVE      "=== TRANSACTION SUMMARY ===" TO MM-RPT-LINE.
046000     WRITE     MM-RPT-RECORD.
046600*
046700     MOVE      MM-TOTAL-TRAN-COUNT TO WS-EDIT-COUNT.
046800     MOVE      SPACES TO MM-RPT-LINE.
046900     STRING    "Total Transactions: " DELIMITED BY SIZE
047000               WS-EDIT-COUNT          DELIMITED BY SIZE
047100               INTO MM-RPT-LINE
047200     END-STRING.
047300     WRITE     MM-RPT-RECORD.
047400*
047500     MOVE      MM-TOTAL-INCOME TO WS-EDIT-AMOUNT.
047600     MOVE      SPACES TO MM-RPT-LINE.
047700     STRING    "Total Income: Ksh " DELIMITED BY SIZE
047800               WS-EDIT-AMOUNT       DELIMITED BY SIZE
047900               INTO MM-RPT-LINE
048000     END-STRING.
048100     WRITE     MM-RPT-RECORD.
048200*
048300     MOVE      MM-TOTAL-EXPENSE TO WS-EDIT-AMOUNT.
048400     MOVE      SPACES TO MM-RPT-LINE.
048500     STRING    "Total Expenses: Ksh " DELIMITED BY SIZE
048600               WS-EDIT-AMOUNT         DELIMITED BY SIZE
048700               INTO MM-RPT-LINE
048800     END-STRING.
048900     WRITE     MM-RPT-RECORD.
049000*
049100     MOVE      MM-NET-CHANGE TO WS-EDIT-NET.
049200     MOVE      SPACES TO MM-RPT-LINE.
049300     STRING    "Net Change: Ksh " DELIMITED BY SIZE
049400               WS-EDIT-NET        DELIMITED BY SIZE
049500               INTO MM-RPT-LINE
049600     END-STRING.
049700     WRITE     MM-RPT-RECORD.
049800*
049900     MOVE      SPACES TO MM-RPT-LINE.
050000     WRITE     MM-RPT-RECORD.
050100*
050200     MOVE      SPACES TO MM-RPT-LINE.
050300     MOVE      "--- Most Frequent Parties ---" TO MM-RPT-LINE.
050400     WRITE     MM-RPT-RECORD.
050500     IF        WS-PARTY-COUNT > ZERO
050600               PERFORM DA110-PRINT-PARTY-FREQ THRU DA110-EXIT
050700                       VARYING WP-IDX FROM 1 BY 1
050800                       UNTIL WP-IDX > WS-PARTY-COUNT
050900     END-IF.
051000     MOVE      SPACES TO MM-RPT-LINE.
051100     WRITE     MM-RPT-RECORD.
051200*
051300     MOVE      SPACES TO MM-RPT-LINE.
051400     MOVE      "--- Spending by Party ---" TO MM-RPT-LINE.
051500     WRITE     MM-RPT-RECORD.
051600     IF        WS-PARTY-COUNT > ZERO
051700               PERFORM DA120-PRINT-PARTY-SPEND THRU DA120-EXIT
051800                       VARYING WP-IDX FROM 1 BY 1
051900                       UNTIL WP-IDX > WS-PARTY-COUNT
052000     END-IF.
052100     MOVE      SPACES TO MM-RPT-LINE.
052200     WRITE     MM-RPT-RECORD.
052300*
052400     MOVE      SPACES TO MM-RPT-LINE.
052500     MOVE      "--- Spending by Hour ---" TO MM-RPT-LINE.
052600     WRITE     MM-RPT-RECORD.
052700     IF        WS-HOUR-COUNT > ZERO
052800               PERFORM DA130-PRINT-HOUR-SPEND THRU DA130-EXIT
052900                       VARYING WH-IDX FROM 1 BY 1
053000                       UNTIL WH-IDX > WS-HOUR-COUNT
053100     END-IF.
053200*
053300     MOVE      SPACES TO MM-RPT-LINE.
053400     MOVE      ALL "=" TO MM-RPT-LINE (1:40).
053500     WRITE     MM-RPT-RECORD.
053600*
053700 DA100-EXIT.
053800     EXIT      SECTION.
053900*
054000 DA110-PRINT-PARTY-FREQ.
054100     MOVE      MM-PARTY-NAME (WP-IDX) TO WS-TRIM-SOURCE.
054200     PERFORM   ZZ020-RIGHT-TRIM THRU ZZ020-EXIT.
054300     MOVE      MM-PARTY-COUNT (WP-IDX) TO WS-EDIT-PTY-COUNT.
054400     MOVE      SPACES TO MM-RPT-LINE.
054500     STRING    WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
054600               ": "                            DELIMITED BY SIZE
054700               WS-EDIT-PTY-COUNT               DELIMITED BY SIZE
054800               " transactions"                 DELIMITED BY SIZE
054900               INTO MM-RPT-LINE
055000     END-STRING.
055100     WRITE     MM-RPT-RECORD.
055200*
055300 DA110-EXIT.
055400     EXIT.
055500*
055600 DA120-PRINT-PARTY-SPEND.
055700     IF        MM-PARTY-SPEND (WP-IDX) = ZERO
055800               GO TO DA120-EXIT
055900     END-IF.
056000     MOVE      MM-PARTY-NAME (WP-IDX) TO WS-TRIM-SOURCE.
056100     PERFORM   ZZ020-RIGHT-TRIM THRU ZZ020-EXIT.
056200     MOVE      MM-PARTY-SPEND (WP-IDX) TO WS-EDIT-AMOUNT.
056300     MOVE      SPACES TO MM-RPT-LINE.
056400     STRING    WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
056500               ": Ksh "                        DELIMITED BY SIZE
056600               WS-EDIT-AMOUNT                  DELIMITED BY SIZE
056700               INTO MM-RPT-LINE
056800     END-STRING.
056900     WRITE     MM-RPT-RECORD.
057000*
057100 DA120-EXIT.
057200     EXIT.
057300*
057400 DA130-PRINT-HOUR-SPEND.
057500     IF        MM-HOUR-SPEND (WH-IDX) = ZERO
057600               GO TO DA130-EXIT
057700     END-IF.
057800     MOVE      MM-HOUR-KEY (WH-IDX) TO WS-EDIT-HOUR.
057900     MOVE      MM-HOUR-SPEND (WH-IDX) TO WS-EDIT-AMOUNT.
058000     MOVE      SPACES TO MM-RPT-LINE.
058100     STRING    WS-EDIT-HOUR   DELIMITED BY SIZE
058200               ":00 - Ksh "   DELIMITED BY SIZE
058300               WS-EDIT-AMOUNT DELIMITED BY SIZE
058400               INTO MM-RPT-LINE
058500     END-STRING.
058600     WRITE     MM-RPT-RECORD.
058700*
058800 DA130-EXIT.
058900     EXIT.
059000*
059100 ZZ020-RIGHT-TRIM                SECTION.
059200*********************************************
059300*
059400* Finds the position of the last non-blank character of
059500* WS-TRIM-SOURCE, leaving it in WS-TRIM-LEN.  Same technique
059600* MM900 uses on its own fields, kept local here, this being
059700* the only report-formatting paragraph MM000 has of its own.
059800*
059900 ZZ020-START.
060000     MOVE      1 TO WS-TRIM-LEN.
060100     MOVE      "N" TO WS-TRIM-DONE.
060200     PERFORM   ZZ021-RIGHT-TRIM-ONE-CHAR
060300               VARYING WS-TRIM-PTR FROM 30 BY -1
060400               UNTIL WS-TRIM-PTR < 1
060500                  OR WS-TRIM-DONE = "Y".
060600*
060700 ZZ020-EXIT.
060800     EXIT      SECTION.
060900*
061000 ZZ021-RIGHT-TRIM-ONE-CHAR.
061100     IF        WS-TRIM-CHAR (WS-TRIM-PTR) NOT = SPACE
061200               MOVE WS-TRIM-PTR TO WS-TRIM-LEN
061300               MOVE "Y" TO WS-TRIM-DONE
061400     END-IF.
061500*
061600 ZZ021-EXIT.
061700     EXIT.
061800*
061900 ZZ023-LEFT-TRIM                 SECTION.
062000*********************************************
062100*
062200* Finds the position of the first non-blank character of
062300* WS-LTRIM-SOURCE, leaving it in WS-LTRIM-START (zero if the
062400* field is all blank) - companion to ZZ020 above, used on the
062500* right-justified sequence-number edit field.
062600*
062700 ZZ023-START.
062800     MOVE      ZERO TO WS-LTRIM-START.
062900     MOVE      "N"  TO WS-LTRIM-DONE.
063000     PERFORM   ZZ024-LEFT-TRIM-ONE-CHAR
063100               VARYING WS-LTRIM-PTR FROM 1 BY 1
063200               UNTIL WS-LTRIM-PTR > 5
063300                  OR WS-LTRIM-DONE = "Y".
063400*
063500 ZZ023-EXIT.
063600     EXIT      SECTION.
063700*
063800 ZZ024-LEFT-TRIM-ONE-CHAR.
063900     IF        WS-LTRIM-SOURCE (WS-LTRIM-PTR:1) NOT = SPACE
064000               MOVE WS-LTRIM-PTR TO WS-LTRIM-START
064100               MOVE "Y"          TO WS-LTRIM-DONE
064200     END-IF.
064300*
064400 ZZ024-EXIT.
064500     EXIT.
064600*
064700 ZZ070-BUILD-RUN-DATE             SECTION.
064800*********************************************
064900*
065000* Console banner date only, DD/MM/YY house format - see the
065100* Y2K note in the change log, no comparisons are ever done
065200* on it.
065300*
065400 ZZ070-START.
065500     MOVE      SPACES TO WS-RUN-DATE-DISPLAY.
065600     STRING    WS-RUN-DD DELIMITED BY SIZE
065700               "/"       DELIMITED BY SIZE
065800               WS-RUN-MM DELIMITED BY SIZE
065900               "/"       DELIMITED BY SIZE
066000               WS-RUN-YY DELIMITED BY SIZE
066100               INTO WS-RUN-DATE-DISPLAY
066200     END-STRING.
066300*
066400 ZZ070-EXIT.
066500     EXIT      SECTION.
