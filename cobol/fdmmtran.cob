000100********************************************
000200*  FD For The Structured Transactions      *
000300*  Output File - One Display Line Per      *
000400*  Parsed Message.                         *
000500********************************************
000600* 05/01/26 VBC - CREATED.
000700* 14/02/26 VBC - Widened from 120 to 132 to match print line std.
000800*
000900 FD  MM-TRAN-FILE.
001000*
001100 01  MM-TRAN-OUT-RECORD.
001200     03  MM-TRAN-OUT-LINE      PIC X(132).
001300*
