000100********************************************
000200*  Working Storage For The Whole-Run       *
000300*  Aggregate Totals (One True 01 Record).  *
000400********************************************
000500* 05/01/26 VBC - CREATED.
000600* 22/01/26 VBC - Party/Hour table entries moved out to their own
000700*                copybooks (WSMMPTY.COB, WSMMHR.COB) - cannot hang
000800*                a bare OCCURS group off the back of an 01 that
000900*                ends on an elementary FILLER (caught at compile
001000*                on the first MM900 test link).
001100*
001200 01  MM-AGGREGATE-TOTALS.
001300     03  MM-TOTAL-INCOME       PIC S9(9)V99 COMP-3.
001400     03  MM-TOTAL-EXPENSE      PIC S9(9)V99 COMP-3.
001500     03  MM-NET-CHANGE         PIC S9(9)V99 COMP-3.
001600     03  MM-TOTAL-TRAN-COUNT   PIC 9(7)     COMP.
001700     03  FILLER                PIC X(10).
001800*
