000100********************************************
000200*  Working Storage For One Structured      *
000300*  M-Pesa Transaction Entry.                *
000400********************************************
000500* COPY THIS GROUP WHEREVER ONE TRANSACTION ENTRY IS NEEDED -
000600* AS A SINGLE LINKAGE RECORD (MM010) OR AS THE ELEMENT OF AN
000700* OCCURS TABLE (MM000, MM900).  DO NOT GIVE IT AN 01 LEVEL OF
000800* ITS OWN - THE CALLING RECORD SUPPLIES THAT.
000900*
001000* Entry size = 78 bytes packed, 90 with the pad below.
001100*
001200* 05/01/26 VBC - CREATED.
001300* 22/01/26 VBC - Amount and Balance made COMP-3 to match our
001400*                other money fields - was zoned on 1st cut.
001500*
001600     05  MM-TRAN-ID            PIC X(10).
001700     05  MM-TRAN-TYPE          PIC X(8).
001800*                                SENT, RECEIVED OR UNKNOWN.
001900     05  MM-TRAN-AMOUNT        PIC S9(7)V99 COMP-3.
002000     05  MM-TRAN-PARTY         PIC X(30).
002100     05  MM-TRAN-DATETIME      PIC X(20).
002200*                                D/M/YY H:MM AM OR PM.
002300     05  MM-TRAN-BALANCE       PIC S9(7)V99 COMP-3.
002400     05  FILLER                PIC X(12).
002500*
