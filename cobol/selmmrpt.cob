000100********************************************
000200*  SELECT Entry For The Transaction        *
000300*  Summary / Listing Report File.          *
000400********************************************
000500* 05/01/26 VBC - CREATED.
000600*
000700     SELECT MM-RPT-FILE ASSIGN TO "MMRPTOUT"
000800            ORGANIZATION IS LINE SEQUENTIAL
000900            FILE STATUS  IS MM-RPT-FILE-STATUS.
001000*
