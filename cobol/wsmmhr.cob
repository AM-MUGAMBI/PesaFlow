000100********************************************
000200*  Working Storage For One Entry Of The    *
000300*  Spending-By-Hour Table.  COPY Into An   *
000400*  OCCURS - No 01 Level Of Its Own, Same   *
000500*  Rule As WSMMTRAN.COB.                   *
000600********************************************
000700* 22/01/26 VBC - Split out of WSMMAGG.COB - see that copybook's
000800*                change log for why.
000900*
001000* Direct indexed 0 thru 23, 24-hour clock, SENT (expense)
001100* records only - see MM900 BA-paragraphs.
001200*
001300     05  MM-HOUR-KEY           PIC 99.
001400     05  MM-HOUR-SPEND         PIC S9(9)V99 COMP-3.
001500     05  FILLER                PIC X(07).
001600*
