000100********************************************
000200*  FD For The Summary / Listing Report     *
000300*  File - Printer Style, 132 Columns.      *
000400********************************************
000500* Holds both the All Transactions listing and the Transaction
000600* Summary that follows it - no page headings or control breaks
000700* are called for so a plain LINE SEQUENTIAL print image is used.
000800*
000900* 05/01/26 VBC - CREATED.
001000*
001100 FD  MM-RPT-FILE.
001200*
001300 01  MM-RPT-RECORD.
001400     03  MM-RPT-LINE           PIC X(132).
001500*
