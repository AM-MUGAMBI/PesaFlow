000100********************************************
000200*  Working Storage For One Entry Of The    *
000300*  Most-Frequent-Party / Party-Spend       *
000400*  Table.  COPY Into An OCCURS - No 01     *
000500*  Level Of Its Own, Same Rule As          *
000600*  WSMMTRAN.COB.                           *
000700********************************************
000800* 22/01/26 VBC - Split out of WSMMAGG.COB - see that copybook's
000900*                change log for why.
001000*
001100* Frequency (MM-PARTY-COUNT) is counted over ALL records; Spend
001200* (MM-PARTY-SPEND) only over SENT (expense) records - see MM900
001300* BA-paragraphs.
001400*
001500     05  MM-PARTY-NAME         PIC X(30).
001600     05  MM-PARTY-COUNT        PIC 9(5)     COMP.
001700     05  MM-PARTY-SPEND        PIC S9(9)V99 COMP-3.
001800     05  FILLER                PIC X(07).
001900*
