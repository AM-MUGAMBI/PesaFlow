000100 IDENTIFICATION           DIVISION.
000200*===============================
000300*
000400 PROGRAM-ID.       MM900.
000500 AUTHOR.           V B COEN.
000600 INSTALLATION.     APPLEWOOD COMPUTERS - AGENCY REMITTANCE UNIT.
000700 DATE-WRITTEN.     21/11/86.
000800 DATE-COMPILED.
000900 SECURITY.         COPYRIGHT (C) 1986-2026 AND LATER,
001000*                  VINCENT BRYAN COEN.  DISTRIBUTED UNDER THE
001100*                  GNU GENERAL PUBLIC LICENSE.  SEE THE FILE
001200*                  COPYING FOR DETAILS.
001300*
001400******************************************************************
001500*                                                                *
001600*     MOBILE MONEY - TRANSACTION AGGREGATOR AND LINE FORMATTER   *
001700*                                                                *
001800******************************************************************
001900*
002000*    Remarks.        Two entry points sharing one load module -
002100*                    same trick this shop used on the old combined
002200*                    edit/print subroutines before CALL overhead
002300*                    became cheap enough not to bother:
002400*
002500*                    MM900          - one-pass aggregator.  Given
002600*                                     the driver's stored table of
002700*                                     parsed entries, accumulates
002800*                                     income/expense/net, the party
002900*                                     table (frequency over every
003000*                                     entry, spend over SENT
003100*                                     entries only) and the hour
003200*                                     table (SENT entries only).
003300*                    MM900-FORMAT   - builds the one-line display
003400*                                     string for a single entry.
003500*                                     Called by MM000 both for the
003600*                                     transactions file and for the
003700*                                     ALL TRANSACTIONS listing, so
003800*                                     the two never drift apart.
003900*
004000*    Called Modules. None.
004100*
004200*    Files Used.     None - works entirely on passed tables.
004300*
004400*    Error Messages Used.
004500*                    None.
004600*
004700* Changes:
004800* 21/11/86 VBC - 1.00  Created - totals and party frequency only.
004900* 04/06/88 VBC -    01 Added party Spend (sent entries only, see
005000*                      ticket AR-0061 - frequency/spend were being
005100*                      confused for the same number).
005200* 12/02/90 VBC -    02 Added hour-of-day spend table and the
005300*                      AM/PM-to-24-hour conversion.
005400* 26/10/92 RJT -    03 Table searches made linear/first-seen - the
005500*                      indexed-by-name scheme from payroll doesn't
005600*                      fit, party names aren't a fixed code table.
005700* 15/03/95 VBC -    04 MM900-FORMAT entry point added, lifted out
005800*                      of MM000 so the listing and the transaction
005900*                      file can never show different text for the
006000*                      same entry.
006100* 17/06/98 SMH -   Y2K Reviewed - no century arithmetic performed
006200*                      here, dates are carried as text.  No change.
006300* 14/02/99 SMH -    05 Confirmed Y2K sign-off filed with audit.
006400* 09/05/04 VBC -    06 Re-linked against the shop's WSMMTRAN.COB,
006500*                      WSMMAGG.COB, WSMMPTY.COB and WSMMHR.COB
006600*                      copybooks in place of this module's own
006700*                      local layouts.
006800*
006900 ENVIRONMENT              DIVISION.
007000*===============================
007100*
007200 COPY "envdiv.cob".
007300 INPUT-OUTPUT             SECTION.
007400 FILE-CONTROL.
007500 DATA                     DIVISION.
007600*===============================
007700*
007800 FILE SECTION.
007900*
008000 WORKING-STORAGE SECTION.
008100*-----------------------
008200 77  PROG-NAME            PIC X(17) VALUE "MM900 (1.0.06)".
008250 77  COB-CRT-STATUS       PIC X(04).
008300*
008400 01  WS-FOUND-SW          PIC X.
008500     88  WS-ENTRY-FOUND       VALUE "Y".
008600     88  WS-ENTRY-NOT-FOUND   VALUE "N".
008700 01  WS-FOUND-IDX         PIC 9(3)  COMP.
008800*
008900* ---  Hour-of-day working fields  ---
009000*
009100 01  WS-DT-PARTS-GROUP.
009200     03  WS-DT-P1         PIC X(20).
009300     03  WS-DT-P2         PIC X(20).
009400     03  WS-DT-P3         PIC X(20).
009500     03  WS-DT-P4         PIC X(20).
009600     03  FILLER           PIC X(04).
009700 01  WS-DT-ALL-TEXT REDEFINES WS-DT-PARTS-GROUP PIC X(84).
009800*
009900 01  WS-HOUR-FIELDS.
010000     03  WS-HOUR-RAW      PIC X(02).
010100     03  WS-HOUR-RAW-NUM REDEFINES WS-HOUR-RAW PIC 99.
010200     03  WS-DT-MIN        PIC X(20).
010300     03  WS-HOUR-NUM      PIC 9.
010400     03  WS-HOUR-24       PIC 99     COMP.
010500     03  FILLER           PIC X(04).
010600*
010700* ---  Generic right-trim (trailing blanks) working fields ---
010800*      Scratch is 30 wide - the widest field we ever trim
010900*      (Party).  Shorter fields just pad out, the scan still
011000*      lands on the real last character.
011100*
011200 01  WS-TRIM-WORK.
011300     03  WS-TRIM-SOURCE   PIC X(30).
011400     03  WS-TRIM-PTR      PIC 99     COMP.
011500     03  WS-TRIM-LEN      PIC 99     COMP.
011600     03  WS-TRIM-DONE     PIC X.
011700     03  FILLER           PIC X(04).
011800*
011900* ---  Generic left-trim (leading blanks off a Z-edited       ---
012000*      number) working fields.
012100*
012200 01  WS-LTRIM-WORK.
012300     03  WS-LTRIM-SOURCE  PIC X(13).
012400     03  WS-LTRIM-PTR     PIC 99     COMP.
012500     03  WS-LTRIM-START   PIC 99     COMP.
012600     03  WS-LTRIM-DONE    PIC X.
012700     03  FILLER           PIC X(04).
012800*
012900* ---  Edited money fields for the display line  ---
013000*
013100 01  WS-EDIT-FIELDS.
013200     03  WS-EDIT-AMOUNT       PIC Z(8)9.99.
013300     03  WS-EDIT-AMOUNT-X REDEFINES WS-EDIT-AMOUNT PIC X(12).
013400     03  WS-EDIT-BALANCE      PIC Z(8)9.99.
013500     03  WS-EDIT-BALANCE-X REDEFINES WS-EDIT-BALANCE PIC X(12).
013600     03  FILLER               PIC X(04).
013700*
013800 01  WS-PTR               PIC 9(3)   COMP.
013900*
014000 LINKAGE SECTION.
014100*================
014200*
014300* ---  Parameters for the MM900 aggregation entry  ---
014400*
014500 01  LK-TRAN-TABLE.
014600     03  LK-TRAN-ENTRY OCCURS 999 TIMES INDEXED BY TX-IDX.
014700         COPY "wsmmtran.cob".
014800     03  FILLER               PIC X(04).
014900 01  LK-TRAN-COUNT        PIC 9(7)   COMP.
015000*
015100     COPY "wsmmagg.cob".
015200*
015300 01  LK-PARTY-TABLE.
015400     03  LK-PARTY-ENTRY OCCURS 200 TIMES INDEXED BY PT-IDX.
015500         COPY "wsmmpty.cob".
015600     03  FILLER               PIC X(04).
015700 01  LK-PARTY-COUNT       PIC 9(5)   COMP.
015800*
015900 01  LK-HOUR-TABLE.
016000     03  LK-HOUR-ENTRY OCCURS 24 TIMES INDEXED BY HR-IDX.
016100         COPY "wsmmhr.cob".
016200     03  FILLER               PIC X(04).
016300 01  LK-HOUR-COUNT        PIC 99     COMP.
016400*
016500* ---  Parameters for the MM900-FORMAT entry  ---
016600*
016700 01  LK-FMT-TRAN-RECORD.
016800     COPY "wsmmtran.cob"
016900         REPLACING ==MM-TRAN-ID==       BY ==LK-FMT-TRAN-ID==
017000                   ==MM-TRAN-TYPE==     BY ==LK-FMT-TRAN-TYPE==
017100                   ==MM-TRAN-AMOUNT==   BY ==LK-FMT-TRAN-AMOUNT==
017200                   ==MM-TRAN-PARTY==    BY ==LK-FMT-TRAN-PARTY==
017300                   ==MM-TRAN-DATETIME== BY ==LK-FMT-TRAN-DATETIME==
017400                   ==MM-TRAN-BALANCE==  BY ==LK-FMT-TRAN-BALANCE==.
017500 01  LK-FMT-LINE          PIC X(132).
017600*
017700 PROCEDURE DIVISION USING LK-TRAN-TABLE
017800                          LK-TRAN-COUNT
017900                          MM-AGGREGATE-TOTALS
018000                          LK-PARTY-TABLE
018100                          LK-PARTY-COUNT
018200                          LK-HOUR-TABLE
018300                          LK-HOUR-COUNT.
018400*
018500 AA000-MAIN.
018600***********
018700*
018800     MOVE ZERO TO MM-TOTAL-INCOME MM-TOTAL-EXPENSE MM-NET-CHANGE
018900                  MM-TOTAL-TRAN-COUNT LK-PARTY-COUNT LK-HOUR-COUNT.
019000*
019100     IF       LK-TRAN-COUNT > ZERO
019200              PERFORM BA010-PROCESS-ONE-TRAN THRU BA010-EXIT
019300                      VARYING TX-IDX FROM 1 BY 1
019400                      UNTIL TX-IDX > LK-TRAN-COUNT
019500     END-IF.
019600*
019700     COMPUTE  MM-NET-CHANGE = MM-TOTAL-INCOME - MM-TOTAL-EXPENSE.
019800     MOVE     LK-TRAN-COUNT TO MM-TOTAL-TRAN-COUNT.
019900     GOBACK.
020000*
020100 BA010-PROCESS-ONE-TRAN.
020200************************
020300* Frequency is kept for every entry, SENT-only work follows.
020400*
020500     PERFORM  BA020-UPDATE-PARTY-COUNT THRU BA020-EXIT.
020600*
020700     EVALUATE TRUE
020800        WHEN   MM-TRAN-TYPE (TX-IDX) = "sent"
020900               ADD MM-TRAN-AMOUNT (TX-IDX) TO MM-TOTAL-EXPENSE
021000               PERFORM BA030-UPDATE-PARTY-SPEND THRU BA030-EXIT
021100               PERFORM BA040-UPDATE-HOUR-SPEND  THRU BA040-EXIT
021200        WHEN   MM-TRAN-TYPE (TX-IDX) = "received"
021300               ADD MM-TRAN-AMOUNT (TX-IDX) TO MM-TOTAL-INCOME
021400        WHEN   OTHER
021500               CONTINUE
021600     END-EVALUATE.
021700 BA010-EXIT.
021800     EXIT.
021900*
022000 BA020-UPDATE-PARTY-COUNT.
022100**************************
022200* Find-or-add by name, first-seen order, no sorting (SPEC
022300* leaves the breakdown order unspecified).
022400*
022500     MOVE     "N" TO WS-FOUND-SW.
022600     IF       LK-PARTY-COUNT > ZERO
022700              PERFORM BA021-SEARCH-PARTY THRU BA021-EXIT
022800                      VARYING PT-IDX FROM 1 BY 1
022900                      UNTIL PT-IDX > LK-PARTY-COUNT
023000                         OR WS-ENTRY-FOUND
023100     END-IF.
023200*
023300     IF       WS-ENTRY-FOUND
023400              COMPUTE MM-PARTY-COUNT (WS-FOUND-IDX) =
023500                      MM-PARTY-COUNT (WS-FOUND-IDX) + 1
023600     ELSE
023700              IF LK-PARTY-COUNT < 200
023800                 ADD 1 TO LK-PARTY-COUNT
023900                 MOVE MM-TRAN-PARTY (TX-IDX)
024000                      TO MM-PARTY-NAME (LK-PARTY-COUNT)
024100                 MOVE 1    TO MM-PARTY-COUNT (LK-PARTY-COUNT)
024200                 MOVE ZERO TO MM-PARTY-SPEND (LK-PARTY-COUNT)
024300              END-IF
024400     END-IF.
024500 BA020-EXIT.
024600     EXIT.
024700*
024800 BA021-SEARCH-PARTY.
024900********************
025000     IF       MM-PARTY-NAME (PT-IDX) = MM-TRAN-PARTY (TX-IDX)
025100              MOVE "Y"   TO WS-FOUND-SW
025200              MOVE PT-IDX TO WS-FOUND-IDX
025300     END-IF.
025400 BA021-EXIT.
025500     EXIT.
025600*
025700 BA030-UPDATE-PARTY-SPEND.
025800**************************
025900* BA020 always ran first above, so the entry is already there.
026000*
026100     MOVE     "N" TO WS-FOUND-SW.
026200     PERFORM  BA021-SEARCH-PARTY THRU BA021-EXIT
026300              VARYING PT-IDX FROM 1 BY 1
026400              UNTIL PT-IDX > LK-PARTY-COUNT OR WS-ENTRY-FOUND.
026500     IF       WS-ENTRY-FOUND
026600              ADD MM-TRAN-AMOUNT (TX-IDX)
026700                  TO MM-PARTY-SPEND (WS-FOUND-IDX)
026800     END-IF.
026900 BA030-EXIT.
027000     EXIT.
027100*
027200 BA040-UPDATE-HOUR-SPEND.
027300*************************
027400* TRAN-DATETIME must split into exactly 3 blank-delimited
027500* parts (date, h:mm, AM/PM) or the entry is left out of this
027600* table only - it still counted above.
027700*
027800     MOVE     SPACES TO WS-DT-ALL-TEXT.
027900     UNSTRING MM-TRAN-DATETIME (TX-IDX) DELIMITED BY SPACE
028000              INTO WS-DT-P1 WS-DT-P2 WS-DT-P3 WS-DT-P4
028100     END-UNSTRING.
028200     IF       WS-DT-P3 = SPACES OR WS-DT-P4 NOT = SPACES
028300              GO TO BA040-EXIT.
028400*
028500     MOVE     SPACES TO WS-HOUR-RAW WS-DT-MIN.
028600     UNSTRING WS-DT-P2 DELIMITED BY ":"
028700              INTO WS-HOUR-RAW WS-DT-MIN
028800     END-UNSTRING.
028900*
029000     IF       WS-HOUR-RAW (2:1) = SPACE
029100              IF WS-HOUR-RAW (1:1) NOT NUMERIC
029200                 GO TO BA040-EXIT
029300              END-IF
029400              MOVE WS-HOUR-RAW (1:1) TO WS-HOUR-NUM
029500              MOVE WS-HOUR-NUM TO WS-HOUR-24
029600     ELSE
029700              IF WS-HOUR-RAW NOT NUMERIC
029800                 GO TO BA040-EXIT
029900              END-IF
030000              MOVE WS-HOUR-RAW-NUM TO WS-HOUR-24
030100     END-IF.
030200*
030300     EVALUATE TRUE
030400        WHEN   WS-DT-P3 = "PM" AND WS-HOUR-24 NOT = 12
030500               ADD 12 TO WS-HOUR-24
030600        WHEN   WS-DT-P3 = "AM" AND WS-HOUR-24 = 12
030700               MOVE ZERO TO WS-HOUR-24
030800        WHEN   OTHER
030900               CONTINUE
031000     END-EVALUATE.
031100*
031200     MOVE     "N" TO WS-FOUND-SW.
031300     IF       LK-HOUR-COUNT > ZERO
031400              PERFORM BA041-SEARCH-HOUR THRU BA041-EXIT
031500                      VARYING HR-IDX FROM 1 BY 1
031600                      UNTIL HR-IDX > LK-HOUR-COUNT
031700                         OR WS-ENTRY-FOUND
031800     END-IF.
031900*
032000     IF       WS-ENTRY-FOUND
032100              ADD MM-TRAN-AMOUNT (TX-IDX)
032200                  TO MM-HOUR-SPEND (WS-FOUND-IDX)
032300     ELSE
032400              IF LK-HOUR-COUNT < 24
032500                 ADD 1 TO LK-HOUR-COUNT
032600                 MOVE WS-HOUR-24 TO MM-HOUR-KEY (LK-HOUR-COUNT)
032700                 MOVE MM-TRAN-AMOUNT (TX-IDX)
032800                      TO MM-HOUR-SPEND (LK-HOUR-COUNT)
032900              END-IF
033000     END-IF.
033100 BA040-EXIT.
033200     EXIT.
033300*
033400 BA041-SEARCH-HOUR.
033500*******************
033600     IF       MM-HOUR-KEY (HR-IDX) = WS-HOUR-24
033700              MOVE "Y"   TO WS-FOUND-SW
033800              MOVE HR-IDX TO WS-FOUND-IDX
033900     END-IF.
034000 BA041-EXIT.
034100     EXIT.
034200*
034300******************************************************************
034400*                                                                *
034500*                 SECOND ENTRY POINT - LINE FORMATTER            *
034600*                                                                *
034700******************************************************************
034800*
034900 ENTRY "MM900-FORMAT" USING LK-FMT-TRAN-RECORD
035000                            LK-FMT-LINE.
035100*
035200 CA000-FORMAT-MAIN.
035300*******************
035400*
035500     MOVE     SPACES TO LK-FMT-LINE.
035600     MOVE     1 TO WS-PTR.
035700     STRING   "Transaction[ID=" DELIMITED BY SIZE
035800              INTO LK-FMT-LINE WITH POINTER WS-PTR
035900     END-STRING.
036000*
036100     MOVE     LK-FMT-TRAN-ID TO WS-TRIM-SOURCE.
036200     PERFORM  ZZ020-RIGHT-TRIM THRU ZZ020-EXIT.
036300     IF       WS-TRIM-LEN = ZERO MOVE 1 TO WS-TRIM-LEN.
036400     STRING   WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
036500              ", Type=" DELIMITED BY SIZE
036600              INTO LK-FMT-LINE WITH POINTER WS-PTR
036700     END-STRING.
036800*
036900     MOVE     LK-FMT-TRAN-TYPE TO WS-TRIM-SOURCE.
037000     PERFORM  ZZ020-RIGHT-TRIM THRU ZZ020-EXIT.
037100     IF       WS-TRIM-LEN = ZERO MOVE 1 TO WS-TRIM-LEN.
037200     STRING   WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
037300              ", Amount=Ksh " DELIMITED BY SIZE
037400              INTO LK-FMT-LINE WITH POINTER WS-PTR
037500     END-STRING.
037600*
037700     MOVE     LK-FMT-TRAN-AMOUNT TO WS-EDIT-AMOUNT.
037800     MOVE     WS-EDIT-AMOUNT-X   TO WS-LTRIM-SOURCE.
037900     PERFORM  ZZ023-LEFT-TRIM THRU ZZ023-EXIT.
038000     IF       WS-LTRIM-START = ZERO MOVE 1 TO WS-LTRIM-START.
038100     STRING   WS-LTRIM-SOURCE (WS-LTRIM-START:)
038200                      DELIMITED BY SPACE
038300              ", Party=" DELIMITED BY SIZE
038400              INTO LK-FMT-LINE WITH POINTER WS-PTR
038500     END-STRING.
038600*
038700     MOVE     LK-FMT-TRAN-PARTY TO WS-TRIM-SOURCE.
038800     PERFORM  ZZ020-RIGHT-TRIM THRU ZZ020-EXIT.
038900     IF       WS-TRIM-LEN = ZERO MOVE 1 TO WS-TRIM-LEN.
039000     STRING   WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
039100              ", Date=" DELIMITED BY SIZE
039200              INTO LK-FMT-LINE WITH POINTER WS-PTR
039300     END-STRING.
039400*
039500     MOVE     LK-FMT-TRAN-DATETIME TO WS-TRIM-SOURCE.
039600     PERFORM  ZZ020-RIGHT-TRIM THRU ZZ020-EXIT.
039700     IF       WS-TRIM-LEN = ZERO MOVE 1 TO WS-TRIM-LEN.
039800     STRING   WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
039900              ", Balance=Ksh " DELIMITED BY SIZE
040000              INTO LK-FMT-LINE WITH POINTER WS-PTR
040100     END-STRING.
040200*
040300     MOVE     LK-FMT-TRAN-BALANCE TO WS-EDIT-BALANCE.
040400     MOVE     WS-EDIT-BALANCE-X   TO WS-LTRIM-SOURCE.
040500     PERFORM  ZZ023-LEFT-TRIM THRU ZZ023-EXIT.
040600     IF       WS-LTRIM-START = ZERO MOVE 1 TO WS-LTRIM-START.
040700     STRING   WS-LTRIM-SOURCE (WS-LTRIM-START:)
040800                      DELIMITED BY SPACE
040900              "]" DELIMITED BY SIZE
041000              INTO LK-FMT-LINE WITH POINTER WS-PTR
041100     END-STRING.
041200*
041300     GOBACK.
041400*
041500 ZZ020-RIGHT-TRIM.
041600******************
041700* Leaves the position of the last non-blank character of
041800* WS-TRIM-SOURCE in WS-TRIM-LEN (zero if all blank).
041900*
042000     MOVE     ZERO TO WS-TRIM-LEN.
042100     MOVE     "N"  TO WS-TRIM-DONE.
042200     PERFORM  ZZ021-RIGHT-TRIM-ONE-CHAR THRU ZZ021-EXIT
042300              VARYING WS-TRIM-PTR FROM 30 BY -1
042400              UNTIL WS-TRIM-PTR < 1 OR WS-TRIM-DONE = "Y".
042500 ZZ020-EXIT.
042600     EXIT.
042700*
042800 ZZ021-RIGHT-TRIM-ONE-CHAR.
042900***************************
043000     IF       WS-TRIM-SOURCE (WS-TRIM-PTR:1) NOT = SPACE
043100              MOVE "Y"       TO WS-TRIM-DONE
043200              MOVE WS-TRIM-PTR TO WS-TRIM-LEN
043300     END-IF.
043400 ZZ021-EXIT.
043500     EXIT.
043600*
043700 ZZ023-LEFT-TRIM.
043800*****************
043900* Leaves the position of the first non-blank character of
044000* WS-LTRIM-SOURCE in WS-LTRIM-START (zero if all blank) -
044100* used to strip the leading blanks a Z-edited amount leaves.
044200*
044300     MOVE     ZERO TO WS-LTRIM-START.
044400     MOVE     "N"  TO WS-LTRIM-DONE.
044500     PERFORM  ZZ024-LEFT-TRIM-ONE-CHAR THRU ZZ024-EXIT
044600              VARYING WS-LTRIM-PTR FROM 1 BY 1
044700              UNTIL WS-LTRIM-PTR > 13 OR WS-LTRIM-DONE = "Y".
044800 ZZ023-EXIT.
044900     EXIT.
045000*
045100 ZZ024-LEFT-TRIM-ONE-CHAR.
045200**************************
045300     IF       WS-LTRIM-SOURCE (WS-LTRIM-PTR:1) NOT = SPACE
045400              MOVE "Y"        TO WS-LTRIM-DONE
045500              MOVE WS-LTRIM-PTR TO WS-LTRIM-START
045600     END-IF.
045700 ZZ024-EXIT.
045800     EXIT.
045900*
