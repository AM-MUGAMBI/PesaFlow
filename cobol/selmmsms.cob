000100********************************************
000200*  SELECT Entry For The M-Pesa Raw SMS     *
000300*  Notification Input File.                *
000400********************************************
000500* 05/01/26 VBC - CREATED.
000600*
000700     SELECT MM-SMS-FILE ASSIGN TO "MMSMSIN"
000800            ORGANIZATION IS LINE SEQUENTIAL
000900            FILE STATUS  IS MM-SMS-STATUS.
001000*
