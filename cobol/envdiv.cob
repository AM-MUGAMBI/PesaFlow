000100********************************************
000200*                                          *
000300*  Shop Standard Environment Division      *
000400*  Entries, Common To All MM Batch Jobs.   *
000500********************************************
000600* COPY THIS AFTER THE WORDS "ENVIRONMENT DIVISION." IN EVERY
000700* MM PROGRAM - DO NOT DUPLICATE THE SPECIAL-NAMES BY HAND.
000800*
000900* 05/01/26 VBC - CREATED, LIFTED OUT OF MM000 SO MM010 AND
001000*                MM900 PICK UP THE SAME CRT STATUS NAME.
001100*
001400 CONFIGURATION SECTION.
001500 SPECIAL-NAMES.
001600     CRT STATUS IS COB-CRT-STATUS.
001700*
001800 REPOSITORY.
001900     FUNCTION ALL INTRINSIC.
002200*
