000100 IDENTIFICATION           DIVISION.
000200*===============================
000300*
000400 PROGRAM-ID.       MM010.
000500 AUTHOR.           V B COEN.
000600 INSTALLATION.     APPLEWOOD COMPUTERS - AGENCY REMITTANCE UNIT.
000700 DATE-WRITTEN.     14/11/86.
000800 DATE-COMPILED.
000900 SECURITY.         COPYRIGHT (C) 1986-2026 AND LATER,
001000*                  VINCENT BRYAN COEN.  DISTRIBUTED UNDER THE
001100*                  GNU GENERAL PUBLIC LICENSE.  SEE THE FILE
001200*                  COPYING FOR DETAILS.
001300*
001400******************************************************************
001500*                                                                *
001600*            MOBILE MONEY - NOTIFICATION MESSAGE PARSER          *
001700*                                                                *
001800******************************************************************
001900*
002000*    Remarks.        Called once per raw notification line by the
002100*                    batch driver (MM000).  Cracks one free-form
002200*                    gateway message into the fields of one
002300*                    MM-TRANSACTION-RECORD (see WSMMTRAN.COB).
002400*                    Field by field - a failure on one field only
002500*                    defaults that field, it does not reject the
002600*                    whole message.  Only a blank message is
002700*                    rejected, flagged back via LK-MM-VALID-SW.
002800*
002900*    Called Modules. None.
003000*
003100*    Files Used.     None - works entirely on the passed record.
003200*
003300*    Error Messages Used.
003400*                    None - parse problems are silent defaults,
003500*                    not outright rejects - see AA000-MAIN.
003600*
003700* Changes:
003800* 14/11/86 VBC - 1.00  Created for the Nairobi agency pilot -
003900*                      first cut only handles "sent to" messages.
004000* 02/03/87 VBC -    01 Added "received from" handling per agency
004100*                      request AR-0017.
004200* 19/07/88 VBC -    02 Withdrawal and deposit slips now classed
004300*                      the same as sent/received (ticket AR-0054).
004400* 23/01/90 VBC -    03 Amount scan rewritten to skip thousands
004500*                      commas - Mombasa branch tills print them.
004600* 11/09/91 RJT -    04 Balance now scanned the same way as
004700*                      Amount - was zero on most tickets (AR-0119).
004800* 30/04/93 VBC -    05 Party name trim - leading blank after the
004900*                      "to"/"from" keyword was leaking into names.
005000* 08/12/95 VBC -    06 Date/time split off "New M-PESA" wording
005100*                      now the gateway prints the running balance
005200*                      inline rather than on the next slip.
005300* 17/06/98 SMH -   Y2K Reviewed for year-2000 compliance.  No
005400*                      century arithmetic is performed in this
005500*                      module - date/time is carried as text only.
005600*                      No changes required, logged per audit memo.
005700* 14/02/99 SMH -    07 Confirmed Y2K sign-off filed with audit.
005800* 21/11/01 VBC -    08 " at " replacement moved after the New
005900*                      M-PESA / full-stop split, not before - was
006000*                      matching the wrong occurrence on long names.
006100* 09/05/04 VBC -    09 Reworked to use this shop's WSMMTRAN.COB
006200*                      layout instead of local working storage -
006300*                      MM900's totals were drifting from MM010's
006400*                      idea of the record.
006450* 09/08/26 VBC -    10 Trailing full stop left by the New M-PESA
006460*                      split now stripped before the " at "
006470*                      squeeze - it was riding through onto the
006480*                      AM/PM token and MM900's hour-of-day
006490*                      conversion never fired.
006500*
006600 ENVIRONMENT              DIVISION.
006700*===============================
006800*
006900 COPY "envdiv.cob".
007000 INPUT-OUTPUT             SECTION.
007100 FILE-CONTROL.
007200 DATA                     DIVISION.
007300*===============================
007400*
007500 FILE SECTION.
007600*
007700 WORKING-STORAGE SECTION.
007800*-----------------------
007900 77  PROG-NAME            PIC X(17) VALUE "MM010 (1.0.10)".
007950 77  COB-CRT-STATUS       PIC X(04).
008000*
008100 01  WS-UPPER-TEXT        PIC X(160).
008200*
008300 01  WS-SCAN-FIELDS.
008400     03  WS-BEFORE-TEXT   PIC X(160).
008500     03  WS-AFTER-TEXT    PIC X(160).
008600     03  WS-DELIM-1       PIC X(20).
008700     03  WS-DELIM-2       PIC X(20).
008800     03  WS-TOKEN         PIC X(160).
008900     03  WS-CONTAINS-CNT  PIC 9(3)  COMP.
009000     03  FILLER           PIC X(04).
009100*
009200* First keyword byte kept addressable on its own - used by
009300* BA020 to skip the INSPECT CONVERTING step on an already-blank
009400* message.  First REDEFINES of the module.
009500*
009600 01  WS-SCAN-FIELDS-R         REDEFINES WS-SCAN-FIELDS.
009700     03  WS-SCAN-FIRST-BYTE   PIC X.
009800     03  FILLER               PIC X(523).
009900*
010000 01  WS-PARTY-FIELDS.
010100     03  WS-PARTY-SCAN-TEXT   PIC X(160).
010200     03  WS-PARTY-TEXT        PIC X(160).
010300     03  FILLER               PIC X(04).
010400*
010500 01  WS-DT-FIELDS.
010600     03  WS-DT-SCAN-TEXT  PIC X(160).
010700     03  WS-DT-TEXT       PIC X(160).
010750*
010760* Byte-addressable view of the New M-PESA split, scanned back
010770* to front by ZZ020 below to drop the full stop the split
010780* leaves glued onto the time.  Third REDEFINES of the module.
010790*
010795     03  WS-DT-TEXT-R         REDEFINES WS-DT-TEXT.
010796         05  WS-DT-TEXT-CHAR  PIC X OCCURS 160 TIMES.
010800     03  WS-DT-BEFORE     PIC X(160).
010900     03  WS-DT-AFTER      PIC X(160).
010950     03  WS-DT-TRIM-PTR   PIC 9(3)  COMP.
010960     03  WS-DT-TRIM-DONE  PIC X     VALUE "N".
011000     03  FILLER           PIC X(04).
011100*
011200* Digit-by-digit numeral scan, same idea as the old BASIC
011300* payroll amount routines - no NUMVAL, no edited MOVE tricks.
011400*
011500 01  WS-NUMERAL-SCAN.
011600     03  WS-SCAN-TEXT         PIC X(160).
011700     03  WS-SCAN-PTR          PIC 9(3)      COMP.
011800     03  WS-SCAN-CHAR         PIC X.
011900     03  WS-SCAN-DIGIT        PIC 9.
012000     03  WS-SCAN-SEEN-POINT   PIC X VALUE "N".
012100     03  WS-SCAN-DONE         PIC X VALUE "N".
012200     03  WS-SCAN-INT          PIC 9(7)      COMP.
012300     03  WS-SCAN-FRAC         PIC 9(2)      COMP.
012400     03  WS-SCAN-FRAC-DIGITS  PIC 9         COMP.
012500     03  WS-SCAN-RESULT       PIC S9(7)V99  COMP-3.
012600     03  FILLER               PIC X(04).
012700*
012800* Scanned text re-addressed a character at a time for ZZ011's
012900* per-character EVALUATE, same idea as MM000's own WS-TRIM-CHAR
013000* table.  Second REDEFINES of the module.
013100*
013200 01  WS-NUMERAL-SCAN-R        REDEFINES WS-NUMERAL-SCAN.
013300     03  WS-SCAN-TEXT-CHAR    PIC X OCCURS 160 TIMES.
013400     03  FILLER               PIC X(20).
013500*
013600 LINKAGE SECTION.
013700*================
013800*
013900 01  LK-MM-SMS-TEXT       PIC X(160).
014000*
014100 01  LK-TRANSACTION-RECORD.
014200     COPY "wsmmtran.cob".
014300*
014400 01  LK-MM-VALID-SW       PIC X.
014500     88  LK-MESSAGE-VALID    VALUE "Y".
014600     88  LK-MESSAGE-REJECTED VALUE "N".
014700*
014800 PROCEDURE DIVISION USING LK-MM-SMS-TEXT
014900                          LK-TRANSACTION-RECORD
015000                          LK-MM-VALID-SW.
015100*
015200 AA000-MAIN.
015300***********
015400*
015500     MOVE "UNKNOWN"  TO MM-TRAN-ID
015600                        MM-TRAN-PARTY
015700                        MM-TRAN-DATETIME.
015800     MOVE "unknown"  TO MM-TRAN-TYPE.
015900     MOVE ZERO       TO MM-TRAN-AMOUNT
016000                        MM-TRAN-BALANCE.
016100     MOVE "Y"        TO LK-MM-VALID-SW.
016200*
016300     IF       LK-MM-SMS-TEXT = SPACES
016400              MOVE "N" TO LK-MM-VALID-SW
016500              GO TO AA000-EXIT.
016600*
016700     PERFORM  BA010-EXTRACT-TRAN-ID  THRU BA010-EXIT.
016800     PERFORM  BA020-EXTRACT-TYPE     THRU BA020-EXIT.
016900     PERFORM  BA030-EXTRACT-AMOUNT   THRU BA030-EXIT.
017000     PERFORM  BA040-EXTRACT-PARTY    THRU BA040-EXIT.
017100     PERFORM  BA050-EXTRACT-DATETIME THRU BA050-EXIT.
017200     PERFORM  BA060-EXTRACT-BALANCE  THRU BA060-EXIT.
017300*
017400 AA000-EXIT.
017500     GOBACK.
017600*
017700 BA010-EXTRACT-TRAN-ID.
017800***********************
017900* First space-delimited token.  No tokens at all = UNKNOWN.
018000*
018100     MOVE     SPACES TO WS-TOKEN.
018200     UNSTRING LK-MM-SMS-TEXT DELIMITED BY SPACE
018300              INTO WS-TOKEN
018400     END-UNSTRING.
018500     IF       WS-TOKEN = SPACES
018600              MOVE "UNKNOWN" TO MM-TRAN-ID
018700     ELSE
018800              MOVE WS-TOKEN  TO MM-TRAN-ID
018900     END-IF.
019000 BA010-EXIT.
019100     EXIT.
019200*
019300 BA020-EXTRACT-TYPE.
019400*********************
019500* Case-insensitive, first match wins - fold to upper case once
019600* and tally each keyword against the fold, same INSPECT verb
019700* MAPS04 uses for its date clean-up.
019800*
019900     MOVE     LK-MM-SMS-TEXT TO WS-UPPER-TEXT.
020000     INSPECT  WS-UPPER-TEXT CONVERTING
020100              "abcdefghijklmnopqrstuvwxyz" TO
020200              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020300*
020400     MOVE     ZERO TO WS-CONTAINS-CNT.
020500     INSPECT  WS-UPPER-TEXT TALLYING WS-CONTAINS-CNT
020600              FOR ALL "SENT TO".
020700     IF       WS-CONTAINS-CNT > ZERO
020800              MOVE "sent" TO MM-TRAN-TYPE
020900              GO TO BA020-EXIT.
021000*
021100     MOVE     ZERO TO WS-CONTAINS-CNT.
021200     INSPECT  WS-UPPER-TEXT TALLYING WS-CONTAINS-CNT
021300              FOR ALL "PAID TO".
021400     IF       WS-CONTAINS-CNT > ZERO
021500              MOVE "sent" TO MM-TRAN-TYPE
021600              GO TO BA020-EXIT.
021700*
021800     MOVE     ZERO TO WS-CONTAINS-CNT.
021900     INSPECT  WS-UPPER-TEXT TALLYING WS-CONTAINS-CNT
022000              FOR ALL "RECEIVED FROM".
022100     IF       WS-CONTAINS-CNT > ZERO
022200              MOVE "received" TO MM-TRAN-TYPE
022300              GO TO BA020-EXIT.
022400*
022500     MOVE     ZERO TO WS-CONTAINS-CNT.
022600     INSPECT  WS-UPPER-TEXT TALLYING WS-CONTAINS-CNT
022700              FOR ALL "WITHDRAW".
022800     IF       WS-CONTAINS-CNT > ZERO
022900              MOVE "sent" TO MM-TRAN-TYPE
023000              GO TO BA020-EXIT.
023100*
023200     MOVE     ZERO TO WS-CONTAINS-CNT.
023300     INSPECT  WS-UPPER-TEXT TALLYING WS-CONTAINS-CNT
023400              FOR ALL "DEPOSIT".
023500     IF       WS-CONTAINS-CNT > ZERO
023600              MOVE "received" TO MM-TRAN-TYPE
023700              GO TO BA020-EXIT.
023800*
023900     MOVE     "unknown" TO MM-TRAN-TYPE.
024000 BA020-EXIT.
024100     EXIT.
024200*
024300 BA030-EXTRACT-AMOUNT.
024400**********************
024500* First "Ksh" (case sensitive), then the digit scan below.
024600*
024700     MOVE     SPACES TO WS-BEFORE-TEXT WS-AFTER-TEXT
024800                        WS-DELIM-1.
024900     UNSTRING LK-MM-SMS-TEXT DELIMITED BY "Ksh"
025000              INTO WS-BEFORE-TEXT DELIMITER IN WS-DELIM-1
025100                   WS-AFTER-TEXT
025200     END-UNSTRING.
025300     IF       WS-DELIM-1 = SPACES
025400              MOVE ZERO TO MM-TRAN-AMOUNT
025500              GO TO BA030-EXIT.
025600*
025700     MOVE     WS-AFTER-TEXT TO WS-SCAN-TEXT.
025800     PERFORM  ZZ010-SCAN-NUMERAL THRU ZZ010-EXIT.
025900     MOVE     WS-SCAN-RESULT TO MM-TRAN-AMOUNT.
026000 BA030-EXIT.
026100     EXIT.
026200*
026300 BA040-EXTRACT-PARTY.
026400*********************
026500* Keyword picked by type already found in BA020.  Terminator
026600* is " on ", falling back to the next full stop.
026700*
026800     IF       MM-TRAN-TYPE = "unknown"
026900              MOVE "UNKNOWN" TO MM-TRAN-PARTY
027000              GO TO BA040-EXIT.
027100*
027200     MOVE     SPACES TO WS-PARTY-SCAN-TEXT.
027300     IF       MM-TRAN-TYPE = "sent"
027400              MOVE SPACES TO WS-BEFORE-TEXT WS-AFTER-TEXT
027500                             WS-DELIM-1
027600              UNSTRING LK-MM-SMS-TEXT DELIMITED BY "sent to"
027700                       INTO WS-BEFORE-TEXT
027800                            DELIMITER IN WS-DELIM-1
027900                            WS-AFTER-TEXT
028000              END-UNSTRING
028100              IF    WS-DELIM-1 NOT = SPACES
028200                    MOVE WS-AFTER-TEXT TO WS-PARTY-SCAN-TEXT
028300              ELSE
028400                    MOVE SPACES TO WS-BEFORE-TEXT WS-AFTER-TEXT
028500                                   WS-DELIM-2
028600                    UNSTRING LK-MM-SMS-TEXT
028700                             DELIMITED BY "paid to"
028800                             INTO WS-BEFORE-TEXT
028900                                  DELIMITER IN WS-DELIM-2
029000                                  WS-AFTER-TEXT
029100                    END-UNSTRING
029200                    IF WS-DELIM-2 NOT = SPACES
029300                       MOVE WS-AFTER-TEXT TO WS-PARTY-SCAN-TEXT
029400                    END-IF
029500              END-IF
029600     ELSE
029700              MOVE SPACES TO WS-BEFORE-TEXT WS-AFTER-TEXT
029800                             WS-DELIM-1
029900              UNSTRING LK-MM-SMS-TEXT
030000                       DELIMITED BY "received from"
030100                       INTO WS-BEFORE-TEXT
030200                            DELIMITER IN WS-DELIM-1
030300                            WS-AFTER-TEXT
030400              END-UNSTRING
030500              IF    WS-DELIM-1 NOT = SPACES
030600                    MOVE WS-AFTER-TEXT TO WS-PARTY-SCAN-TEXT
030700              END-IF
030800     END-IF.
030900*
031000     IF       WS-PARTY-SCAN-TEXT = SPACES
031100              MOVE "UNKNOWN" TO MM-TRAN-PARTY
031200              GO TO BA040-EXIT.
031300*
031400* Keyword is followed by one blank before the party name -
031500* strip it so the name does not start one column in.
031600*
031700     IF       WS-PARTY-SCAN-TEXT (1:1) = SPACE
031800              MOVE WS-PARTY-SCAN-TEXT (2:159) TO WS-TOKEN
031900              MOVE WS-TOKEN TO WS-PARTY-SCAN-TEXT
032000     END-IF.
032100*
032200     MOVE     SPACES TO WS-PARTY-TEXT WS-DELIM-1.
032300     UNSTRING WS-PARTY-SCAN-TEXT DELIMITED BY " on "
032400              INTO WS-PARTY-TEXT DELIMITER IN WS-DELIM-1
032500     END-UNSTRING.
032600     IF       WS-DELIM-1 NOT = SPACES
032700              MOVE WS-PARTY-TEXT TO MM-TRAN-PARTY
032800              GO TO BA040-EXIT.
032900*
033000     MOVE     SPACES TO WS-PARTY-TEXT WS-DELIM-2.
033100     UNSTRING WS-PARTY-SCAN-TEXT DELIMITED BY "."
033200              INTO WS-PARTY-TEXT DELIMITER IN WS-DELIM-2
033300     END-UNSTRING.
033400     IF       WS-DELIM-2 NOT = SPACES
033500              MOVE WS-PARTY-TEXT TO MM-TRAN-PARTY
033600     ELSE
033700              MOVE "UNKNOWN" TO MM-TRAN-PARTY
033800     END-IF.
033900 BA040-EXIT.
034000     EXIT.
034100*
034200 BA050-EXTRACT-DATETIME.
034300************************
034400* Terminator is "New M-PESA", falling back to the next full
034500* stop, THEN the " at " squeeze - order changed per the
034600* 21/11/01 fix above, do not swap it back.
034700*
034800     MOVE     SPACES TO WS-BEFORE-TEXT WS-DT-SCAN-TEXT
034900                        WS-DELIM-1.
035000     UNSTRING LK-MM-SMS-TEXT DELIMITED BY " on "
035100              INTO WS-BEFORE-TEXT DELIMITER IN WS-DELIM-1
035200                   WS-DT-SCAN-TEXT
035300     END-UNSTRING.
035400     IF       WS-DELIM-1 = SPACES
035500              MOVE "UNKNOWN" TO MM-TRAN-DATETIME
035600              GO TO BA050-EXIT.
035700*
035800     MOVE     SPACES TO WS-DT-TEXT WS-DELIM-2.
035900     UNSTRING WS-DT-SCAN-TEXT DELIMITED BY "New M-PESA"
036000              INTO WS-DT-TEXT DELIMITER IN WS-DELIM-2
036100     END-UNSTRING.
036200     IF       WS-DELIM-2 = SPACES
036300              MOVE SPACES TO WS-DT-TEXT WS-DELIM-1
036400              UNSTRING WS-DT-SCAN-TEXT DELIMITED BY "."
036500                       INTO WS-DT-TEXT
036600                            DELIMITER IN WS-DELIM-1
036700              END-UNSTRING
036800              IF WS-DELIM-1 = SPACES
036900                 MOVE "UNKNOWN" TO MM-TRAN-DATETIME
037000                 GO TO BA050-EXIT
037100              END-IF
037150     ELSE
037160              PERFORM  ZZ020-STRIP-TRAILING-PERIOD THRU ZZ020-EXIT
037200     END-IF.
037300*
037400     MOVE     SPACES TO WS-DT-BEFORE WS-DT-AFTER WS-DELIM-1.
037500     UNSTRING WS-DT-TEXT DELIMITED BY " at "
037600              INTO WS-DT-BEFORE DELIMITER IN WS-DELIM-1
037700                   WS-DT-AFTER
037800     END-UNSTRING.
037900     IF       WS-DELIM-1 NOT = SPACES
038000              MOVE SPACES TO MM-TRAN-DATETIME
038100              STRING WS-DT-BEFORE DELIMITED BY SPACE
038200                     " "          DELIMITED BY SIZE
038300                     WS-DT-AFTER  DELIMITED BY SIZE
038400                     INTO MM-TRAN-DATETIME
038500              END-STRING
038600     ELSE
038700              MOVE WS-DT-TEXT TO MM-TRAN-DATETIME
038800     END-IF.
038900 BA050-EXIT.
039000     EXIT.
039100*
039200 BA060-EXTRACT-BALANCE.
039300***********************
039400* Same digit scan as BA030-EXTRACT-AMOUNT, see 11/09/91 fix.
039500*
039600     MOVE     SPACES TO WS-BEFORE-TEXT WS-AFTER-TEXT
039700                        WS-DELIM-1.
039800     UNSTRING LK-MM-SMS-TEXT DELIMITED BY "balance is Ksh"
039900              INTO WS-BEFORE-TEXT DELIMITER IN WS-DELIM-1
040000                   WS-AFTER-TEXT
040100     END-UNSTRING.
040200     IF       WS-DELIM-1 = SPACES
040300              MOVE ZERO TO MM-TRAN-BALANCE
040400              GO TO BA060-EXIT.
040500*
040600     MOVE     WS-AFTER-TEXT TO WS-SCAN-TEXT.
040700     PERFORM  ZZ010-SCAN-NUMERAL THRU ZZ010-EXIT.
040800     MOVE     WS-SCAN-RESULT TO MM-TRAN-BALANCE.
040900 BA060-EXIT.
041000     EXIT.
041100*
041200 ZZ010-SCAN-NUMERAL.
041300********************
041400* Digits and one decimal point kept, commas skipped, first
041500* other character stops the scan (23/01/90 comma fix).
041600*
041700     MOVE     ZERO TO WS-SCAN-PTR WS-SCAN-INT WS-SCAN-FRAC
041800                      WS-SCAN-FRAC-DIGITS WS-SCAN-RESULT.
041900     MOVE     "N" TO WS-SCAN-SEEN-POINT WS-SCAN-DONE.
042000     PERFORM  ZZ011-SCAN-ONE-CHAR THRU ZZ011-EXIT
042100              VARYING WS-SCAN-PTR FROM 1 BY 1
042200              UNTIL WS-SCAN-PTR > 160
042300                 OR WS-SCAN-DONE = "Y".
042400     IF       WS-SCAN-FRAC-DIGITS = 1
042500              COMPUTE WS-SCAN-FRAC = WS-SCAN-FRAC * 10.
042600     COMPUTE  WS-SCAN-RESULT =
042700              WS-SCAN-INT + (WS-SCAN-FRAC / 100).
042800 ZZ010-EXIT.
042900     EXIT.
043000*
043100 ZZ011-SCAN-ONE-CHAR.
043200*********************
043300     MOVE     WS-SCAN-TEXT (WS-SCAN-PTR:1) TO WS-SCAN-CHAR.
043400     EVALUATE TRUE
043500        WHEN  WS-SCAN-CHAR = ","
043600              CONTINUE
043700        WHEN  WS-SCAN-CHAR = "."
043800              IF WS-SCAN-SEEN-POINT = "Y"
043900                 MOVE "Y" TO WS-SCAN-DONE
044000              ELSE
044100                 MOVE "Y" TO WS-SCAN-SEEN-POINT
044200              END-IF
044300        WHEN  WS-SCAN-CHAR >= "0" AND WS-SCAN-CHAR <= "9"
044400              MOVE WS-SCAN-CHAR TO WS-SCAN-DIGIT
044500              IF WS-SCAN-SEEN-POINT = "Y"
044600                 IF WS-SCAN-FRAC-DIGITS < 2
044700                    ADD 1 TO WS-SCAN-FRAC-DIGITS
044800                    COMPUTE WS-SCAN-FRAC =
044900                            WS-SCAN-FRAC * 10 + WS-SCAN-DIGIT
045000                 END-IF
045100              ELSE
045200                 COMPUTE WS-SCAN-INT =
045300                         WS-SCAN-INT * 10 + WS-SCAN-DIGIT
045400              END-IF
045500        WHEN  OTHER
045600              MOVE "Y" TO WS-SCAN-DONE
045700     END-EVALUATE.
045800 ZZ011-EXIT.
045900     EXIT.
046000*
046050 ZZ020-STRIP-TRAILING-PERIOD.
046060*****************************
046070* New M-PESA split leaves the closing full stop glued onto the
046080* time ("... 2:30 PM. ") - scanned back to front, same idea as
046090* ZZ011 above, one character at a time, so only a genuine
046100* trailing "." is blanked, not one buried earlier in the text.
046110*
046120     MOVE     ZERO TO WS-DT-TRIM-PTR.
046130     MOVE     "N"  TO WS-DT-TRIM-DONE.
046140     PERFORM  ZZ021-STRIP-ONE-CHAR THRU ZZ021-EXIT
046150              VARYING WS-DT-TRIM-PTR FROM 160 BY -1
046160              UNTIL WS-DT-TRIM-PTR < 1 OR WS-DT-TRIM-DONE = "Y".
046170 ZZ020-EXIT.
046180     EXIT.
046190*
046200 ZZ021-STRIP-ONE-CHAR.
046210*********************
046220     IF       WS-DT-TEXT-CHAR (WS-DT-TRIM-PTR) NOT = SPACE
046230              MOVE "Y" TO WS-DT-TRIM-DONE
046240              IF    WS-DT-TEXT-CHAR (WS-DT-TRIM-PTR) = "."
046250                    MOVE SPACE TO WS-DT-TEXT-CHAR (WS-DT-TRIM-PTR)
046260              END-IF
046270     END-IF.
046280 ZZ021-EXIT.
046290     EXIT.
046300*
