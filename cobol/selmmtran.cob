000100********************************************
000200*  SELECT Entry For The Structured         *
000300*  Transactions Output File.               *
000400********************************************
000500* 05/01/26 VBC - CREATED.
000600*
000700     SELECT MM-TRAN-FILE ASSIGN TO "MMTRANOT"
000800            ORGANIZATION IS LINE SEQUENTIAL
000900            FILE STATUS  IS MM-TRAN-FILE-STATUS.
001000*
